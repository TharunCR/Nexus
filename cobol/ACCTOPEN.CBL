000100******************************************************************
000200* ACCTOPEN.CBL
000300*-----------------------------------------------------------------
000400 IDENTIFICATION              DIVISION.
000500*-----------------------------------------------------------------
000600 PROGRAM-ID.                 ACCTOPEN.
000700 AUTHOR.                     D. J. MARCHETTI.
000800 INSTALLATION.               DEPOSIT ACCOUNTING - DATA CENTER.
000900 DATE-WRITTEN.               JULY 02, 1991.
001000 DATE-COMPILED.
001100 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
001200*-----------------------------------------------------------------
001300* CHANGE LOG
001400*-----------------------------------------------------------------
001500* 1991-07-02 DJM  ORIGINAL PROGRAM - READS NEW-ACCOUNT-REQUESTS,
001600*                 DRAWS A CANDIDATE ACCOUNT NUMBER FROM ACCTNGEN,
001700*                 AND APPENDS THE OPENED ACCOUNT TO THE MASTER -
001800*                 REQUEST EEDR-0740.
001900* 1993-08-19 RSK  RETRY LOOP NOW COUNTS COLLISIONS AND REPORTS
002000*                 THEM ON THE END-OF-JOB DISPLAY LINE, SO OPS CAN
002100*                 SEE IF THE MASTER IS GETTING CROWDED - REQUEST
002200*                 EEDR-1602.
002300* 1998-09-08 LMP  Y2K - WS-RUN-DATE WIDENED TO CCYYMMDD (WAS
002400*                 YYMMDD) TO MATCH THE ACCT-CREATED-DATE CHANGE
002500*                 IN ACCTMSTR.CPY - REQUEST EEDR-4402.
002510* 2004-06-11 DJM  REVIEWED THE RETRY-LOOP COLLISION COUNTER AFTER
002520*                 OPS REPORTED A CROWDED MASTER ON THE BUSINESS
002530*                 ACCOUNT RANGE - NO CODE CHANGE, COUNTER STILL
002540*                 TRACKS CORRECTLY - REQUEST EEDR-4790.
002600******************************************************************
002700 ENVIRONMENT                 DIVISION.
002800*-----------------------------------------------------------------
002900 CONFIGURATION               SECTION.
003000 SOURCE-COMPUTER.            IBM-4381.
003100 OBJECT-COMPUTER.            IBM-4381.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400*-----------------------------------------------------------------
003500 INPUT-OUTPUT                SECTION.
003600 FILE-CONTROL.
003700     SELECT  ACCOUNT-MASTER-IN
003800             ASSIGN TO "ACCTMSTI"
003900             ORGANIZATION IS SEQUENTIAL
004000             FILE STATUS IS WS-MASTER-IN-STAT.
004100
004200     SELECT  ACCOUNT-MASTER-OUT
004300             ASSIGN TO "ACCTMSTO"
004400             ORGANIZATION IS SEQUENTIAL
004500             FILE STATUS IS WS-MASTER-OUT-STAT.
004600
004700     SELECT  NEW-ACCOUNT-REQUESTS
004800             ASSIGN TO "NEWACCTS"
004900             ORGANIZATION IS LINE SEQUENTIAL
005000             FILE STATUS IS WS-REQUEST-STAT.
005100******************************************************************
005200 DATA                        DIVISION.
005300*-----------------------------------------------------------------
005400 FILE                        SECTION.
005500 FD  ACCOUNT-MASTER-IN
005600     DATA RECORD IS ACCT-MASTER-RECORD-IN.
005700     COPY ACCTMSTR REPLACING ==ACCT-MASTER-RECORD==
005800                           BY ==ACCT-MASTER-RECORD-IN==.
006000
006100 FD  ACCOUNT-MASTER-OUT
006200     DATA RECORD IS ACCT-MASTER-RECORD-OUT.
006300 01  ACCT-MASTER-RECORD-OUT.
006400     05  ACCTO-NUMBER            PIC X(10).
006500     05  ACCTO-TYPE              PIC X(08).
006600     05  ACCTO-STATUS            PIC X(01).
006700     05  ACCTO-BALANCE           PIC S9(13)V99 COMP-3.
006800     05  ACCTO-OWNER-NAME        PIC X(40).
006900     05  ACCTO-CREATED-DATE      PIC 9(08).
007000     05  FILLER                  PIC X(10).
007100
007200 FD  NEW-ACCOUNT-REQUESTS
007300     RECORD CONTAINS 48 CHARACTERS
007400     DATA RECORD IS NEW-ACCOUNT-REQUEST-RECORD.
007500 01  NEW-ACCOUNT-REQUEST-RECORD.
007600     05  NAR-ACCT-TYPE           PIC X(08).
007700         88  NAR-TYPE-SAVINGS        VALUE "SAVINGS ".
007800         88  NAR-TYPE-CHECKING       VALUE "CHECKING".
007900         88  NAR-TYPE-BUSINESS       VALUE "BUSINESS".
008000     05  NAR-OWNER-NAME          PIC X(40).
008100*-----------------------------------------------------------------
008200 WORKING-STORAGE             SECTION.
008300*-----------------------------------------------------------------
008310* STANDALONE COLLISION COUNTER FOR THE ACCOUNT-NUMBER RETRY LOOP
008320* BELOW - NOT PART OF WS-SWITCHES-AND-COUNTERS SINCE IT IS RESET
008330* PER REQUEST, NOT ONCE PER RUN - EEDR-4790.
008340 77  WS-RETRY-COUNT              PIC 9(05) COMP VALUE ZERO.
008400 01  WS-SWITCHES-AND-COUNTERS.
008500     05  WS-MASTER-EOF-SW        PIC X(01) VALUE "N".
008600         88  WS-MASTER-EOF           VALUE "Y".
008700     05  WS-REQUEST-EOF-SW       PIC X(01) VALUE "N".
008800         88  WS-REQUEST-EOF          VALUE "Y".
008900     05  WS-NUMBER-UNIQUE-SW     PIC X(01) VALUE "N".
009000         88  WS-NUMBER-UNIQUE        VALUE "Y".
009100     05  WS-ACCT-TABLE-COUNT     PIC 9(04) COMP VALUE ZERO.
009200     05  WS-ACCOUNTS-OPENED      PIC 9(04) COMP VALUE ZERO.
009400     05  FILLER                  PIC X(04).
009500
009600 01  WS-FILE-STATUS-AREA.
009700     05  WS-MASTER-IN-STAT       PIC X(02).
009800     05  WS-MASTER-OUT-STAT      PIC X(02).
009900     05  WS-REQUEST-STAT         PIC X(02).
010000     05  FILLER                  PIC X(02).
010100
010200 01  WS-ACCT-TABLE.
010300     05  WS-ACCT-ENTRY OCCURS 2000 TIMES
010400         INDEXED BY WS-ACCT-IDX.
010500         10  WS-T-ACCT-NUMBER        PIC X(10).
010600         10  WS-T-ACCT-TYPE          PIC X(08).
010700         10  WS-T-ACCT-STATUS        PIC X(01).
010800             88  WS-T-STATUS-ACTIVE      VALUE "A".
010900         10  WS-T-ACCT-BALANCE       PIC S9(13)V99 COMP-3.
011000         10  WS-T-ACCT-OWNER-NAME    PIC X(40).
011100         10  WS-T-ACCT-CREATED-DATE  PIC 9(08).
011200         10  FILLER                  PIC X(10).
011300
011400 01  WS-CANDIDATE-NUMBER         PIC X(10).
011410 01  WS-CANDIDATE-NUMBER-R REDEFINES WS-CANDIDATE-NUMBER.
011420     05  WS-CANDIDATE-DIGIT      PIC X(01) OCCURS 10 TIMES.
011500
011600 01  WS-NEW-ACCOUNT-WORK.
011700     05  WS-NEW-ACCT-NUMBER      PIC X(10).
011800     05  WS-NEW-ACCT-TYPE        PIC X(08).
011900     05  WS-NEW-ACCT-OWNER-NAME  PIC X(40).
012000     05  FILLER                  PIC X(04).
012010 01  WS-NEW-ACCOUNT-DEBUG-VIEW REDEFINES WS-NEW-ACCOUNT-WORK.
012020     05  WS-NEW-ACCOUNT-DEBUG-BYTES  PIC X(62).
012100
012200 01  WS-RUN-DATE                 PIC 9(08).
012300 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
012400     05  WS-RUN-DATE-CCYY            PIC 9(04).
012500     05  WS-RUN-DATE-MM              PIC 9(02).
012600     05  WS-RUN-DATE-DD              PIC 9(02).
012700******************************************************************
012800 PROCEDURE                   DIVISION.
012900*-----------------------------------------------------------------
013000* MAIN PROCEDURE
013100*-----------------------------------------------------------------
013200 100-OPEN-NEW-ACCOUNTS.
013300     PERFORM 200-INITIATE-ACCOUNT-OPEN.
013400     PERFORM 200-PROCEED-ACCOUNT-OPEN
013500         UNTIL WS-REQUEST-EOF.
013600     PERFORM 200-TERMINATE-ACCOUNT-OPEN.
013700
013800     STOP RUN.
013900
014000******************************************************************
014100* OPEN FILES, LOAD THE EXISTING MASTER INTO WS-ACCT-TABLE, AND
014200* READ THE FIRST NEW-ACCOUNT REQUEST.
014300*-----------------------------------------------------------------
014400 200-INITIATE-ACCOUNT-OPEN.
014500     PERFORM 300-OPEN-ALL-FILES.
014600     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
014700     PERFORM 300-LOAD-ACCOUNT-MASTER-TABLE.
014800     PERFORM 300-READ-NEW-ACCOUNT-REQUEST.
014900
015000*-----------------------------------------------------------------
015100* OPEN ONE ACCOUNT, THEN READ THE NEXT REQUEST.
015200*-----------------------------------------------------------------
015300 200-PROCEED-ACCOUNT-OPEN.
015400     PERFORM 300-OPEN-ONE-ACCOUNT.
015500     PERFORM 300-READ-NEW-ACCOUNT-REQUEST.
015600
015700*-----------------------------------------------------------------
015800* WRITE THE WHOLE TABLE (ORIGINAL PLUS NEWLY OPENED ACCOUNTS)
015900* BACK OUT TO THE MASTER, CLOSE UP, REPORT THE RUN.
016000*-----------------------------------------------------------------
016100 200-TERMINATE-ACCOUNT-OPEN.
016200     PERFORM 300-WRITE-ACCOUNT-MASTER-TABLE.
016300     PERFORM 300-CLOSE-ALL-FILES.
016400     PERFORM 300-DISPLAY-OPEN-EOJ.
016500
016600******************************************************************
016700 300-OPEN-ALL-FILES.
016800     OPEN    INPUT   ACCOUNT-MASTER-IN
016900             INPUT   NEW-ACCOUNT-REQUESTS
017000             OUTPUT  ACCOUNT-MASTER-OUT.
017100
017200*-----------------------------------------------------------------
017300 300-INITIALIZE-SWITCHES-AND-COUNTERS.
017400     INITIALIZE WS-SWITCHES-AND-COUNTERS
017500                WS-ACCT-TABLE.
017600     ACCEPT  WS-RUN-DATE         FROM DATE YYYYMMDD.
017700
017800*-----------------------------------------------------------------
017900* READ THE ENTIRE MASTER FILE INTO WS-ACCT-TABLE BEFORE ANY NEW
018000* ACCOUNTS ARE OPENED.
018100*-----------------------------------------------------------------
018200 300-LOAD-ACCOUNT-MASTER-TABLE.
018300     PERFORM 400-READ-MASTER-RECORD.
018400     PERFORM 400-ADD-MASTER-TO-TABLE
018500         UNTIL WS-MASTER-EOF.
018600
018700*-----------------------------------------------------------------
018800 300-READ-NEW-ACCOUNT-REQUEST.
018900     READ    NEW-ACCOUNT-REQUESTS
019000             AT END      SET WS-REQUEST-EOF TO TRUE
019100     END-READ.
019200
019300*-----------------------------------------------------------------
019400* DRAW A UNIQUE ACCOUNT NUMBER, BUILD THE NEW MASTER ENTRY, AND
019500* ADD IT TO THE IN-CORE TABLE (NOT WRITTEN OUT UNTIL EOJ).
019600*-----------------------------------------------------------------
019700 300-OPEN-ONE-ACCOUNT.
019800     PERFORM 400-GENERATE-UNIQUE-ACCOUNT-NUMBER.
019900     PERFORM 400-BUILD-NEW-ACCOUNT-RECORD.
020000     PERFORM 400-ADD-NEW-ACCOUNT-TO-TABLE.
020100     ADD     1                   TO WS-ACCOUNTS-OPENED.
020200
020300*-----------------------------------------------------------------
020400 300-WRITE-ACCOUNT-MASTER-TABLE.
020500     PERFORM 400-WRITE-MASTER-ENTRY
020600         VARYING WS-ACCT-IDX FROM 1 BY 1
020700         UNTIL   WS-ACCT-IDX > WS-ACCT-TABLE-COUNT.
020800
020900*-----------------------------------------------------------------
021000 300-CLOSE-ALL-FILES.
021100     CLOSE   ACCOUNT-MASTER-IN
021200             ACCOUNT-MASTER-OUT
021300             NEW-ACCOUNT-REQUESTS.
021400
021500*-----------------------------------------------------------------
021600 300-DISPLAY-OPEN-EOJ.
021700     DISPLAY "ACCOUNT-OPEN RUN COMPLETE - ACCOUNTS OPENED: "
021800             WS-ACCOUNTS-OPENED
021900             "  NUMBER COLLISIONS: " WS-RETRY-COUNT.
022000
022100******************************************************************
022200 400-READ-MASTER-RECORD.
022300     READ    ACCOUNT-MASTER-IN
022400             AT END      SET WS-MASTER-EOF TO TRUE
022500     END-READ.
022600
022700*-----------------------------------------------------------------
022800 400-ADD-MASTER-TO-TABLE.
022900     ADD     1                   TO WS-ACCT-TABLE-COUNT.
023000     SET     WS-ACCT-IDX         TO WS-ACCT-TABLE-COUNT.
023100     MOVE    ACCT-MASTER-RECORD-IN
023200                                 TO WS-ACCT-ENTRY (WS-ACCT-IDX).
023300     PERFORM 400-READ-MASTER-RECORD.
023400
023500*-----------------------------------------------------------------
023600* KEEP DRAWING CANDIDATES FROM ACCTNGEN UNTIL ONE DOES NOT MATCH
023700* ANY ACCOUNT ALREADY IN THE TABLE (ORIGINAL OR OPENED THIS RUN).
023800*-----------------------------------------------------------------
023900 400-GENERATE-UNIQUE-ACCOUNT-NUMBER.
024000     MOVE    "N"                 TO WS-NUMBER-UNIQUE-SW.
024100     PERFORM 410-DRAW-AND-CHECK-CANDIDATE
024200         UNTIL WS-NUMBER-UNIQUE.
024300
024400*-----------------------------------------------------------------
024500 410-DRAW-AND-CHECK-CANDIDATE.
024600     CALL    "ACCTNGEN"          USING WS-CANDIDATE-NUMBER.
024700     PERFORM 500-CHECK-NUMBER-UNIQUE.
024800     IF  NOT WS-NUMBER-UNIQUE
024900         ADD  1                  TO WS-RETRY-COUNT
025000     END-IF.
025100
025200*-----------------------------------------------------------------
025300 400-BUILD-NEW-ACCOUNT-RECORD.
025400     MOVE    WS-CANDIDATE-NUMBER TO WS-NEW-ACCT-NUMBER.
025500     MOVE    NAR-ACCT-TYPE       TO WS-NEW-ACCT-TYPE.
025600     MOVE    NAR-OWNER-NAME      TO WS-NEW-ACCT-OWNER-NAME.
025700
025800*-----------------------------------------------------------------
025900 400-ADD-NEW-ACCOUNT-TO-TABLE.
026000     ADD     1                   TO WS-ACCT-TABLE-COUNT.
026100     SET     WS-ACCT-IDX         TO WS-ACCT-TABLE-COUNT.
026200     MOVE    WS-NEW-ACCT-NUMBER
026300                      TO WS-T-ACCT-NUMBER (WS-ACCT-IDX).
026400     MOVE    WS-NEW-ACCT-TYPE
026500                      TO WS-T-ACCT-TYPE (WS-ACCT-IDX).
026600     MOVE    "A"      TO WS-T-ACCT-STATUS (WS-ACCT-IDX).
026700     MOVE    ZERO     TO WS-T-ACCT-BALANCE (WS-ACCT-IDX).
026800     MOVE    WS-NEW-ACCT-OWNER-NAME
026900                      TO WS-T-ACCT-OWNER-NAME (WS-ACCT-IDX).
027000     MOVE    WS-RUN-DATE
027100                      TO WS-T-ACCT-CREATED-DATE (WS-ACCT-IDX).
027200
027300*-----------------------------------------------------------------
027400 400-WRITE-MASTER-ENTRY.
027500     MOVE  WS-T-ACCT-NUMBER (WS-ACCT-IDX)   TO ACCTO-NUMBER.
027600     MOVE  WS-T-ACCT-TYPE (WS-ACCT-IDX)     TO ACCTO-TYPE.
027700     MOVE  WS-T-ACCT-STATUS (WS-ACCT-IDX)   TO ACCTO-STATUS.
027800     MOVE  WS-T-ACCT-BALANCE (WS-ACCT-IDX)  TO ACCTO-BALANCE.
027900     MOVE  WS-T-ACCT-OWNER-NAME (WS-ACCT-IDX)
028000                                       TO ACCTO-OWNER-NAME.
028100     MOVE  WS-T-ACCT-CREATED-DATE (WS-ACCT-IDX)
028200                                       TO ACCTO-CREATED-DATE.
028300     WRITE ACCT-MASTER-RECORD-OUT.
028400
028500******************************************************************
028600* NUMBER MUST NOT MATCH ANY ENTRY ALREADY IN THE TABLE, ORIGINAL
028700* OR OPENED EARLIER THIS RUN. THE TABLE IS NOT KEPT IN ACCOUNT-
028800* NUMBER ORDER ONCE RANDOM NUMBERS ARE APPENDED, SO THIS IS A
028900* PLAIN LINEAR SEARCH, NOT SEARCH ALL.
029000*-----------------------------------------------------------------
029100 500-CHECK-NUMBER-UNIQUE.
029200     MOVE    "Y"                 TO WS-NUMBER-UNIQUE-SW.
029300     PERFORM 510-SEARCH-FOR-CANDIDATE
029400         VARYING WS-ACCT-IDX FROM 1 BY 1
029500         UNTIL   WS-ACCT-IDX > WS-ACCT-TABLE-COUNT
029600             OR  NOT WS-NUMBER-UNIQUE.
029700
029800*-----------------------------------------------------------------
029900 510-SEARCH-FOR-CANDIDATE.
030000     IF  WS-T-ACCT-NUMBER (WS-ACCT-IDX) = WS-CANDIDATE-NUMBER
030100         MOVE "N"                TO WS-NUMBER-UNIQUE-SW
030200     END-IF.

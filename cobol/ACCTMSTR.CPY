000100******************************************************************
000200* ACCTMSTR.CPY
000300* ACCOUNT MASTER RECORD - SHARED LAYOUT FOR ACCT-POST/ACCT-OPEN
000400*-----------------------------------------------------------------
000500* 1988-03-14 RSK  ORIGINAL LAYOUT FOR DEPOSIT ACCOUNTING CONVERT
000600* 1991-07-02 DJM  ADDED ACCT-OWNER-NAME-R SPLIT FOR STATEMENT PRT
000700* 1994-11-21 RSK  ADDED ACCT-STATUS 88-LEVELS, TRIM SPARE FILLER
000800* 1998-09-08 LMP  Y2K - ACCT-CREATED-DATE WIDENED TO CCYYMMDD (WAS
000900*                 YYMMDD) - REQUEST EEDR-4402
000950* 2004-06-11 DJM  REVIEWED SPARE FILLER AFTER THE BUSINESS-ACCOUNT
000960*                 RANGE EXPANSION - ROOM STILL ADEQUATE, NO LAYOUT
000970*                 CHANGE - REQUEST EEDR-4790
001000******************************************************************
001100 01  ACCT-MASTER-RECORD.
001200     05  ACCT-NUMBER             PIC X(10).
001300     05  ACCT-TYPE               PIC X(08).
001400         88  ACCT-TYPE-SAVINGS       VALUE "SAVINGS ".
001500         88  ACCT-TYPE-CHECKING      VALUE "CHECKING".
001600         88  ACCT-TYPE-BUSINESS      VALUE "BUSINESS".
001700     05  ACCT-STATUS             PIC X(01).
001800         88  ACCT-STATUS-ACTIVE      VALUE "A".
001900         88  ACCT-STATUS-INACTIVE    VALUE "I".
002000         88  ACCT-STATUS-CLOSED      VALUE "C".
002100     05  ACCT-BALANCE            PIC S9(13)V99 COMP-3.
002200     05  ACCT-OWNER-NAME         PIC X(40).
002300     05  ACCT-OWNER-NAME-R REDEFINES ACCT-OWNER-NAME.
002400         10  ACCT-OWNER-FIRST-NAME   PIC X(20).
002500         10  ACCT-OWNER-LAST-NAME    PIC X(20).
002600     05  ACCT-CREATED-DATE       PIC 9(08).
002700     05  ACCT-CREATED-DATE-R REDEFINES ACCT-CREATED-DATE.
002800         10  ACCT-CREATED-CCYY       PIC 9(04).
002900         10  ACCT-CREATED-MM         PIC 9(02).
003000         10  ACCT-CREATED-DD         PIC 9(02).
003100     05  FILLER                  PIC X(10).

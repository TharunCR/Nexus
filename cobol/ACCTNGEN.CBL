000100******************************************************************
000200* ACCTNGEN.CBL
000300*-----------------------------------------------------------------
000400 IDENTIFICATION              DIVISION.
000500*-----------------------------------------------------------------
000600 PROGRAM-ID.                 ACCTNGEN.
000700 AUTHOR.                     D. J. MARCHETTI.
000800 INSTALLATION.               DEPOSIT ACCOUNTING - DATA CENTER.
000900 DATE-WRITTEN.               JULY 02, 1991.
001000 DATE-COMPILED.
001100 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
001200*-----------------------------------------------------------------
001300* CHANGE LOG
001400*-----------------------------------------------------------------
001500* 1991-07-02 DJM  ORIGINAL SUBPROGRAM - BUILDS A 10-DIGIT ACCOUNT
001600*                 NUMBER ONE DIGIT AT A TIME USING A CONGRUENTIAL
001700*                 SEED, FOR THE NEW-ACCOUNT-OPEN JOB - EEDR-0740.
001800* 1993-08-19 RSK  SEED NOW RE-DRAWN FROM TIME-OF-DAY ON EVERY CALL
001900*                 INSTEAD OF ONLY AT PROGRAM LOAD, SO A JOB THAT
002000*                 OPENS MANY ACCOUNTS IN ONE RUN DOES NOT REPEAT
002100*                 THE SAME SEQUENCE OF NUMBERS - EEDR-1602.
002200* 1998-11-30 LMP  Y2K SWEEP - REVIEWED, NO DATE FIELDS IN THIS
002300*                 SUBPROGRAM, NO CHANGE REQUIRED.
002310* 2002-08-05 RSK  NO LOGIC CHANGE - LINKAGE FIELD NAME BROUGHT IN
002320*                 LINE WITH THE SHOP-STANDARD LS- PREFIX AT THE
002330*                 DATA-CENTER NAMING REVIEW - EEDR-3510.
002400******************************************************************
002500 ENVIRONMENT                 DIVISION.
002600*-----------------------------------------------------------------
002700 CONFIGURATION               SECTION.
002800 SOURCE-COMPUTER.            IBM-4381.
002900 OBJECT-COMPUTER.            IBM-4381.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200******************************************************************
003300 DATA                        DIVISION.
003400*-----------------------------------------------------------------
003500 WORKING-STORAGE             SECTION.
003600*-----------------------------------------------------------------
003650* STANDALONE SUBSCRIPT FOR THE DIGIT-BUILD LOOP BELOW - NOT PART
003660* OF ANY GROUP, SO IT STANDS AS A 77-LEVEL RATHER THAN AN
003670* ELEMENTARY 01.
003680 77  WS-DIGIT-SUB                 PIC 9(02) COMP.
003700 01  WS-SEED-WORK-AREA.
003800     05  WS-SEED                 PIC 9(09) COMP.
003900     05  FILLER                  PIC X(04).
004000 01  WS-SEED-DEBUG-VIEW REDEFINES WS-SEED-WORK-AREA.
004100     05  WS-SEED-DIGITS          PIC 9(09).
004200     05  FILLER                  PIC X(04).
004300 01  WS-TIME-OF-DAY              PIC 9(08) COMP.
004400 01  WS-TIME-OF-DAY-R REDEFINES WS-TIME-OF-DAY.
004500     05  FILLER                  PIC 9(04).
004600     05  WS-TIME-SEED-PART       PIC 9(04).
004700 01  WS-DIVIDE-AREA.
004800     05  WS-DIVIDE-QUOTIENT      PIC 9(09) COMP.
004900     05  WS-DIVIDE-REMAINDER     PIC 9(01) COMP.
005000 01  WS-BUILT-NUMBER              PIC 9(10).
005100 01  WS-BUILT-NUMBER-R REDEFINES WS-BUILT-NUMBER.
005200     05  WS-BUILT-DIGIT           PIC 9(01) OCCURS 10 TIMES.
005400*-----------------------------------------------------------------
005500 LINKAGE                     SECTION.
005600*-----------------------------------------------------------------
005700 01  LINK-PARAMETERS.
005750     05  LS-ACCOUNT-NUMBER-OUT   PIC X(10).
005800******************************************************************
005900 PROCEDURE      DIVISION  USING  LINK-PARAMETERS.
006000*-----------------------------------------------------------------
006100* MAIN PROCEDURE
006200*-----------------------------------------------------------------
006300 100-GENERATE-ACCOUNT-NUMBER.
006400     PERFORM 200-DRAW-SEED-FROM-CLOCK.
006500     PERFORM 200-BUILD-DIGIT-STRING
006600         VARYING WS-DIGIT-SUB FROM 1 BY 1
006700         UNTIL   WS-DIGIT-SUB > 10.
006800     MOVE WS-BUILT-NUMBER    TO LS-ACCOUNT-NUMBER-OUT.
006900     EXIT    PROGRAM.
007000*-----------------------------------------------------------------
007100* SEED THE GENERATOR FROM THE TIME-OF-DAY CLOCK SO REPEATED
007200* CALLS IN THE SAME RUN DO NOT DRAW THE SAME DIGIT STRING.
007300*-----------------------------------------------------------------
007400 200-DRAW-SEED-FROM-CLOCK.
007500     ACCEPT  WS-TIME-OF-DAY     FROM TIME.
007600     COMPUTE WS-SEED = WS-TIME-SEED-PART * 7919 + 104729.
007700*-----------------------------------------------------------------
007800* CLASSIC LINEAR-CONGRUENTIAL STEP, ONE DIGIT PER CALL. NO
007900* INTRINSIC FUNCTIONS ARE USED - REMAINDER COMES FROM DIVIDE.
008000*-----------------------------------------------------------------
008100 200-BUILD-DIGIT-STRING.
008200     COMPUTE WS-SEED = WS-SEED * 31 + 7.
008300     DIVIDE  WS-SEED BY 1000000007
008400             GIVING WS-DIVIDE-QUOTIENT
008500             REMAINDER WS-SEED.
008600     DIVIDE  WS-SEED BY 10
008700             GIVING WS-DIVIDE-QUOTIENT
008800             REMAINDER WS-DIVIDE-REMAINDER.
008900     MOVE WS-DIVIDE-REMAINDER TO WS-BUILT-DIGIT (WS-DIGIT-SUB).

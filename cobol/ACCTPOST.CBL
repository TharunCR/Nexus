000100******************************************************************
000200* ACCTPOST.CBL
000300*-----------------------------------------------------------------
000400 IDENTIFICATION              DIVISION.
000500*-----------------------------------------------------------------
000600 PROGRAM-ID.                 ACCTPOST.
000700 AUTHOR.                     R. S. KOWALCZYK.
000800 INSTALLATION.               DEPOSIT ACCOUNTING - DATA CENTER.
000900 DATE-WRITTEN.               MARCH 14, 1988.
001000 DATE-COMPILED.
001100 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
001200*-----------------------------------------------------------------
001300* CHANGE LOG
001400*-----------------------------------------------------------------
001500* 1988-03-14 RSK  ORIGINAL PROGRAM - NIGHTLY POSTING RUN AGAINST
001600*                 THE DEPOSIT ACCOUNT MASTER. DEPOSITS AND
001700*                 WITHDRAWALS ONLY IN THIS RELEASE.
001800* 1990-05-30 DJM  ADDED TRANSFER REQUEST TYPE (REQ-TXN-TYPE = "T")
001900*                 POSTING BOTH A TRANSFER-OUT AND A TRANSFER-IN
002000*                 JOURNAL ENTRY PER TRANSFER - REQUEST EEDR-1180.
002100* 1992-01-08 RSK  MASTER LOOKUP CONVERTED FROM SEQUENTIAL MATCH
002200*                 AGAINST A SORTED TRANSACTION FILE TO AN IN-CORE
002300*                 TABLE WITH SEARCH ALL, SO REQUESTS CAN ARRIVE IN
002400*                 ARRIVAL ORDER INSTEAD OF ACCOUNT-NUMBER ORDER -
002500*                 REQUEST EEDR-1340.
002600* 1994-11-21 RSK  ADDED PER-ACCOUNT/GRAND-TOTAL SUMMARY REPORT AND
002700*                 THE REJECT LOG (PREVIOUSLY REJECTS WERE ONLY
002800*                 DISPLAYED TO THE CONSOLE) - REQUEST EEDR-2091.
002900* 1998-09-08 LMP  Y2K - WS-RUN-DATE WIDENED TO CCYYMMDD (WAS
003000*                 YYMMDD), TXN-DATE ON THE JOURNAL FOLLOWS SUIT -
003100*                 REQUEST EEDR-3002.
003110* 2003-04-17 RSK  NO LOGIC CHANGE - RECOMPILED UNDER THE UPGRADED
003120*                 COBOL/370 RUN-TIME AFTER THE DATA CENTER'S
003130*                 SPRING MAINTENANCE WINDOW - REQUEST EEDR-3661.
003200******************************************************************
003300 ENVIRONMENT                 DIVISION.
003400*-----------------------------------------------------------------
003500 CONFIGURATION               SECTION.
003600 SOURCE-COMPUTER.            IBM-4381.
003700 OBJECT-COMPUTER.            IBM-4381.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000*-----------------------------------------------------------------
004100 INPUT-OUTPUT                SECTION.
004150*-----------------------------------------------------------------
004160* MASTER-IN/MASTER-OUT ARE SEPARATE DATASETS, NOT ONE FILE OPENED
004170* I-O - THE JOB'S JCL COPIES MASTER-OUT OVER MASTER-IN AFTER A
004180* CLEAN RUN, SAME PATTERN AS THE OLD SEQUENTIAL-MATCH JOBS THIS
004190* PROGRAM REPLACED IN 1992.
004200 FILE-CONTROL.
004300     SELECT  ACCOUNT-MASTER-IN
004400             ASSIGN TO "ACCTMSTI"
004500             ORGANIZATION IS SEQUENTIAL
004600             FILE STATUS IS WS-MASTER-IN-STAT.
004700
004800     SELECT  ACCOUNT-MASTER-OUT
004900             ASSIGN TO "ACCTMSTO"
005000             ORGANIZATION IS SEQUENTIAL
005100             FILE STATUS IS WS-MASTER-OUT-STAT.
005200
005300     SELECT  TRANSACTION-REQUESTS
005400             ASSIGN TO "TXNREQ"
005500             ORGANIZATION IS LINE SEQUENTIAL
005600             FILE STATUS IS WS-REQUEST-STAT.
005700
005800     SELECT  TRANSACTION-JOURNAL
005900             ASSIGN TO "TXNJRNL"
006000             ORGANIZATION IS LINE SEQUENTIAL
006100             FILE STATUS IS WS-JOURNAL-STAT.
006200
006300     SELECT  REJECT-LOG
006400             ASSIGN TO "REJLOG"
006500             ORGANIZATION IS LINE SEQUENTIAL
006600             FILE STATUS IS WS-REJECT-STAT.
006700
006800     SELECT  SUMMARY-REPORT
006900             ASSIGN TO "ACCTSUMM"
007000             ORGANIZATION IS LINE SEQUENTIAL
007100             FILE STATUS IS WS-REPORT-STAT.
007200******************************************************************
007300 DATA                        DIVISION.
007400*-----------------------------------------------------------------
007500 FILE                        SECTION.
007550*-----------------------------------------------------------------
007560* MASTER RECORD LAYOUT IS SHARED WITH ACCTOPEN VIA ACCTMSTR.CPY
007570* SO BOTH PROGRAMS AGREE ON THE PHYSICAL LAYOUT OF THE FILE -
007580* THE -IN AND -OUT SUFFIXES BELOW COME FROM THE COPY REPLACING.
007600 FD  ACCOUNT-MASTER-IN
007700     DATA RECORD IS ACCT-MASTER-RECORD-IN.
007800     COPY ACCTMSTR REPLACING ==ACCT-MASTER-RECORD==
007900                           BY ==ACCT-MASTER-RECORD-IN==.
008100
008200 FD  ACCOUNT-MASTER-OUT
008300     DATA RECORD IS ACCT-MASTER-RECORD-OUT.
008400 01  ACCT-MASTER-RECORD-OUT.
008500     05  ACCTO-NUMBER            PIC X(10).
008600     05  ACCTO-TYPE              PIC X(08).
008700     05  ACCTO-STATUS            PIC X(01).
008800     05  ACCTO-BALANCE           PIC S9(13)V99 COMP-3.
008900     05  ACCTO-OWNER-NAME        PIC X(40).
009000     05  ACCTO-CREATED-DATE      PIC 9(08).
009100     05  FILLER                  PIC X(10).
009200
009250*-----------------------------------------------------------------
009260* ONE INPUT RECORD PER TRANSACTION TO POST. REQ-TO-ACCT-NUMBER IS
009270* ONLY POPULATED, AND ONLY LOOKED AT, WHEN REQ-TXN-TYPE = "T".
009280*-----------------------------------------------------------------
009300 FD  TRANSACTION-REQUESTS
009400     RECORD CONTAINS 74 CHARACTERS
009500     DATA RECORD IS TXN-REQUEST-RECORD.
009600 01  TXN-REQUEST-RECORD.
009700     05  REQ-ACCT-NUMBER         PIC X(10).
009800     05  REQ-TXN-TYPE            PIC X(01).
009900         88  REQ-TYPE-DEPOSIT        VALUE "D".
010000         88  REQ-TYPE-WITHDRAWAL     VALUE "W".
010100         88  REQ-TYPE-TRANSFER       VALUE "T".
010200     05  REQ-AMOUNT              PIC S9(13)V99 COMP-3.
010300     05  REQ-DESCRIPTION         PIC X(40).
010400     05  REQ-TO-ACCT-NUMBER      PIC X(10).
010500     05  FILLER                  PIC X(05).
010600
010650*-----------------------------------------------------------------
010660* ONE JOURNAL RECORD PER POSTING - A TRANSFER WRITES TWO (SEE
010670* 440-POST-TRANSFER), ONE TRANSFER-OUT AND ONE TRANSFER-IN.
010680* TXN-TO-ACCT-NUMBER/TXN-FROM-ACCT-NUMBER ARE ONLY POPULATED ON
010690* THE TRANSFER RECORDS - DEPOSIT AND WITHDRAWAL LEAVE THEM SPACES.
010700 FD  TRANSACTION-JOURNAL
010800     RECORD CONTAINS 111 CHARACTERS
010900     DATA RECORD IS TXN-JOURNAL-RECORD.
011000 01  TXN-JOURNAL-RECORD.
011100     05  TXN-ACCT-NUMBER         PIC X(10).
011200     05  TXN-TYPE                PIC X(12).
011300     05  TXN-AMOUNT              PIC S9(13)V99 COMP-3.
011400     05  TXN-DESCRIPTION         PIC X(40).
011500     05  TXN-BALANCE-AFTER       PIC S9(13)V99 COMP-3.
011600     05  TXN-TO-ACCT-NUMBER      PIC X(10).
011700     05  TXN-FROM-ACCT-NUMBER    PIC X(10).
011800     05  TXN-DATE                PIC 9(08).
011900     05  TXN-DATE-R REDEFINES TXN-DATE.
012000         10  TXN-DATE-CCYY           PIC 9(04).
012100         10  TXN-DATE-MM             PIC 9(02).
012200         10  TXN-DATE-DD             PIC 9(02).
012300     05  FILLER                  PIC X(05).
012400
012450*-----------------------------------------------------------------
012460* ONE LINE PER REJECTED REQUEST, FIXED-COLUMN FOR THE OPERATOR TO
012470* SCAN AT A GLANCE - REJ-REASON HOLDS THE FIRST FAILED CHECK ONLY,
012480* SINCE EACH VALIDATE PARAGRAPH REJECTS AND EXITS IMMEDIATELY.
012500 FD  REJECT-LOG
012600     RECORD CONTAINS 80 CHARACTERS
012700     DATA RECORD IS REJECT-LOG-RECORD.
012800 01  REJECT-LOG-RECORD.
012900     05  REJ-ACCT-NUMBER         PIC X(10).
013000     05  FILLER                  PIC X(02) VALUE SPACES.
013100     05  REJ-TXN-TYPE            PIC X(01).
013200     05  FILLER                  PIC X(02) VALUE SPACES.
013300     05  REJ-REASON              PIC X(40).
013400     05  FILLER                  PIC X(25) VALUE SPACES.
013500
013550*-----------------------------------------------------------------
013560* THREE RECORD TYPES SHARE THIS ONE FD - A DETAIL LINE PER
013570* ACCOUNT, ONE GRAND-TOTAL FOOTER, AND ONE REJECT-COUNT FOOTER,
013580* ALL WRITTEN TO THE SAME LINE SEQUENTIAL FILE IN THAT ORDER.
013600 FD  SUMMARY-REPORT
013700     RECORD CONTAINS 80 CHARACTERS
013800     DATA RECORD IS SUMMARY-DETAIL-LINE.
013900 01  SUMMARY-DETAIL-LINE.
014000     05  SUM-ACCT-NUMBER         PIC X(10).
014100     05  FILLER                  PIC X(02) VALUE SPACES.
014200     05  SUM-TXN-COUNT           PIC ZZZZ9.
014300     05  FILLER                  PIC X(02) VALUE SPACES.
014400     05  SUM-TOTAL-DEPOSITS      PIC Z(11)9.99.
014500     05  FILLER                  PIC X(02) VALUE SPACES.
014600     05  SUM-TOTAL-WITHDRAWALS   PIC Z(11)9.99.
014700     05  FILLER                  PIC X(02) VALUE SPACES.
014800     05  SUM-ENDING-BALANCE      PIC Z(11)9.99.
014900     05  FILLER                  PIC X(11) VALUE SPACES.
015000 01  SUMMARY-GRAND-TOTAL-LINE.
015100     05  FILLER                  PIC X(01) VALUE SPACES.
015200     05  GRAND-LABEL             PIC X(12) VALUE "GRAND TOTAL:".
015300     05  FILLER                  PIC X(01) VALUE SPACES.
015400     05  GRAND-TXN-COUNT         PIC ZZZZ9.
015500     05  FILLER                  PIC X(02) VALUE SPACES.
015600     05  GRAND-TOTAL-DEPOSITS    PIC Z(11)9.99.
015700     05  FILLER                  PIC X(02) VALUE SPACES.
015800     05  GRAND-TOTAL-WITHDRAWALS PIC Z(11)9.99.
015900     05  FILLER                  PIC X(24) VALUE SPACES.
016000 01  SUMMARY-REJECT-LINE.
016100     05  FILLER                  PIC X(01) VALUE SPACES.
016200     05  REJECT-COUNT-OUT        PIC ZZZZ9.
016300     05  FILLER                  PIC X(01) VALUE SPACES.
016400     05  REJECT-MESSAGE          PIC X(40) VALUE
016500         "REQUESTS REJECTED - SEE REJECT-LOG".
016600     05  FILLER                  PIC X(33) VALUE SPACES.
016700*-----------------------------------------------------------------
016800 WORKING-STORAGE             SECTION.
016900*-----------------------------------------------------------------
016910* STANDALONE SUBSCRIPT INTO WS-SUMMARY-TABLE - NOT PART OF
016920* WS-SWITCHES-AND-COUNTERS SINCE IT IS SET FRESH BY
016930* 600-FIND-OR-ADD-SUMMARY-ENTRY ON EVERY POSTING, NOT ONCE PER
016940* RUN.
016945 77  WS-SUM-SUB                  PIC 9(04) COMP VALUE ZERO.
016950*-----------------------------------------------------------------
016960* THE SEARCH VERBS BELOW LEAVE NO STANDARD WAY TO ASK "WAS THE
016970* ENTRY FOUND", SO EACH LOOKUP SETS ITS OWN FOUND SWITCH RATHER
016980* THAN RELYING ON THE INDEX VALUE AFTER THE SEARCH.
017000 01  WS-SWITCHES-AND-COUNTERS.
017100     05  WS-MASTER-EOF-SW        PIC X(01) VALUE "N".
017200         88  WS-MASTER-EOF           VALUE "Y".
017300     05  WS-REQUEST-EOF-SW       PIC X(01) VALUE "N".
017400         88  WS-REQUEST-EOF          VALUE "Y".
017500     05  WS-ACCT-FOUND-SW        PIC X(01) VALUE "N".
017600         88  WS-ACCT-FOUND           VALUE "Y".
017700     05  WS-DEST-FOUND-SW        PIC X(01) VALUE "N".
017800         88  WS-DEST-FOUND           VALUE "Y".
017900     05  WS-SUMMARY-FOUND-SW     PIC X(01) VALUE "N".
018000         88  WS-SUMMARY-FOUND        VALUE "Y".
018100     05  WS-REJECT-SW            PIC X(01) VALUE "N".
018200         88  WS-REQUEST-REJECTED     VALUE "Y".
018300     05  WS-ACCT-TABLE-COUNT     PIC 9(04) COMP VALUE ZERO.
018400     05  WS-SUMMARY-TABLE-COUNT  PIC 9(04) COMP VALUE ZERO.
018500     05  WS-REJECT-COUNT         PIC 9(05) COMP VALUE ZERO.
018600     05  WS-GRAND-TXN-COUNT      PIC 9(07) COMP VALUE ZERO.
018800     05  FILLER                  PIC X(04).
018900
018950*-----------------------------------------------------------------
018960* NOT TESTED PARAGRAPH-BY-PARAGRAPH IN THIS RELEASE - FILE STATUS
018970* IS AVAILABLE HERE FOR THE OPERATOR TO DISPLAY UNDER THE
018980* DEBUGGER IF A RUN ABENDS ON AN OPEN OR I/O ERROR.
019000 01  WS-FILE-STATUS-AREA.
019100     05  WS-MASTER-IN-STAT       PIC X(02).
019200     05  WS-MASTER-OUT-STAT      PIC X(02).
019300     05  WS-REQUEST-STAT         PIC X(02).
019400     05  WS-JOURNAL-STAT         PIC X(02).
019500     05  WS-REJECT-STAT          PIC X(02).
019600     05  WS-REPORT-STAT          PIC X(02).
019700     05  FILLER                  PIC X(02).
019800
019850*-----------------------------------------------------------------
019860* THE ENTIRE ACCOUNT MASTER IS PULLED INTO THIS TABLE AT STARTUP
019870* (SEE 300-LOAD-ACCOUNT-MASTER-TABLE) SO EVERY LOOKUP, POST AND
019880* REWRITE FOR THE RUN WORKS AGAINST CORE INSTEAD OF RE-READING
019890* THE MASTER FILE. 2000 ENTRIES IS THE DATA CENTER'S SIZING FOR
019895* THE DEPOSIT-ACCOUNTING PORTFOLIO - SEE OPS RUNBOOK EEDR-1340.
019900 01  WS-ACCT-TABLE.
020000     05  WS-ACCT-ENTRY OCCURS 2000 TIMES
020100         ASCENDING KEY IS WS-T-ACCT-NUMBER
020200         INDEXED BY WS-ACCT-IDX WS-SRC-IDX WS-DEST-IDX.
020300         10  WS-T-ACCT-NUMBER        PIC X(10).
020400         10  WS-T-ACCT-TYPE          PIC X(08).
020500         10  WS-T-ACCT-STATUS        PIC X(01).
020600             88  WS-T-STATUS-ACTIVE      VALUE "A".
020700         10  WS-T-ACCT-BALANCE       PIC S9(13)V99 COMP-3.
020800         10  WS-T-ACCT-OWNER-NAME    PIC X(40).
020900         10  WS-T-ACCT-CREATED-DATE  PIC 9(08).
021000         10  FILLER                  PIC X(10).
021100
021150*-----------------------------------------------------------------
021160* PER-ACCOUNT CONTROL-BREAK ACCUMULATORS FOR THE SUMMARY REPORT.
021170* BUILT IN FIRST-SEEN ORDER AS REQUESTS ARE POSTED, NOT SORTED BY
021180* ACCOUNT NUMBER, SO THE SEARCH BELOW MUST BE A PLAIN SEARCH, NOT
021190* A SEARCH ALL - EEDR-2091.
021200 01  WS-SUMMARY-TABLE.
021300     05  WS-SUMMARY-ENTRY OCCURS 2000 TIMES
021400         INDEXED BY WS-SUM-IDX.
021500         10  WS-SUM-T-ACCT-NUMBER        PIC X(10).
021600         10  WS-SUM-T-TXN-COUNT          PIC 9(05) COMP.
021700         10  WS-SUM-T-TOTAL-DEPOSITS     PIC S9(13)V99 COMP-3.
021800         10  WS-SUM-T-TOTAL-WITHDRAWALS  PIC S9(13)V99 COMP-3.
021900         10  WS-SUM-T-ENDING-BALANCE     PIC S9(13)V99 COMP-3.
022000
022100 01  WS-GRAND-TOTALS.
022200     05  WS-GRAND-TOTAL-DEPOSITS     PIC S9(13)V99 COMP-3
022300                                      VALUE ZERO.
022400     05  WS-GRAND-TOTAL-WITHDRAWALS  PIC S9(13)V99 COMP-3
022500                                      VALUE ZERO.
022600     05  FILLER                      PIC X(04).
022700
022800 01  WS-RUN-DATE                 PIC 9(08).
022900 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
023000     05  WS-RUN-DATE-CCYY            PIC 9(04).
023100     05  WS-RUN-DATE-MM              PIC 9(02).
023200     05  WS-RUN-DATE-DD              PIC 9(02).
023300
023350*-----------------------------------------------------------------
023360* PASSED TO ACCTBAL ON EACH CALL SO THE BALANCE ARITHMETIC AND
023370* THE NEGATIVE-BALANCE CHECK LIVE IN ONE PLACE INSTEAD OF BEING
023380* DUPLICATED IN EVERY POSTING PARAGRAPH BELOW - EEDR-1180.
023400 01  WS-BALANCE-LINKAGE-AREA.
023500     05  WS-BAL-OLD-BALANCE      PIC S9(13)V99 COMP-3.
023600     05  WS-BAL-POSTING-AMOUNT   PIC S9(13)V99 COMP-3.
023700     05  WS-BAL-POSTING-CODE     PIC X(01).
023800         88  WS-BAL-CREDIT           VALUE "C".
023900         88  WS-BAL-DEBIT            VALUE "D".
024000     05  WS-BAL-NEW-BALANCE      PIC S9(13)V99 COMP-3.
024100     05  WS-BAL-STATUS           PIC X(01).
024200         88  WS-BAL-OK               VALUE "0".
024300         88  WS-BAL-NEGATIVE         VALUE "9".
024305     05  FILLER                  PIC X(04).
024310 01  WS-BALANCE-DEBUG-VIEW REDEFINES WS-BALANCE-LINKAGE-AREA.
024320     05  WS-BALANCE-DEBUG-BYTES  PIC X(30).
024400
024450*-----------------------------------------------------------------
024460* COMMON STAGING AREA FILLED BY EACH POSTING PARAGRAPH BEFORE
024470* 500-POST-JOURNAL-ENTRY WRITES THE JOURNAL RECORD, SO THE
024480* JOURNAL-WRITE LOGIC ITSELF DOES NOT NEED TO KNOW WHICH OF THE
024490* THREE REQUEST TYPES IS BEING POSTED.
024500 01  WS-POST-WORK-AREA.
024600     05  WS-POST-ACCT-NUMBER     PIC X(10).
024700     05  WS-POST-TXN-TYPE        PIC X(12).
024800     05  WS-POST-AMOUNT          PIC S9(13)V99 COMP-3.
024900     05  WS-POST-DESCRIPTION     PIC X(40).
025000     05  WS-POST-BALANCE-AFTER   PIC S9(13)V99 COMP-3.
025100     05  WS-POST-TO-ACCT         PIC X(10).
025200     05  WS-POST-FROM-ACCT       PIC X(10).
025300     05  FILLER                  PIC X(04).
025310 01  WS-POST-DEBUG-VIEW REDEFINES WS-POST-WORK-AREA.
025320     05  WS-POST-DEBUG-BYTES     PIC X(102).
025400
025500 01  WS-REJECT-REASON            PIC X(40).
025600******************************************************************
025700 PROCEDURE                   DIVISION.
025800*-----------------------------------------------------------------
025900* MAIN PROCEDURE
026000*-----------------------------------------------------------------
026100 100-POST-ACCOUNT-TRANSACTIONS.
026200     PERFORM 200-INITIATE-ACCOUNT-POSTING.
026300     PERFORM 200-PROCEED-ACCOUNT-POSTING
026400         UNTIL WS-REQUEST-EOF.
026500     PERFORM 200-TERMINATE-ACCOUNT-POSTING.
026600
026700     STOP RUN.
026800
026900******************************************************************
027000* OPEN FILES, LOAD THE ACCOUNT MASTER INTO THE IN-CORE TABLE, AND
027100* READ THE FIRST TRANSACTION REQUEST.
027200*-----------------------------------------------------------------
027300 200-INITIATE-ACCOUNT-POSTING.
027400     PERFORM 300-OPEN-ALL-FILES.
027500     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
027600     PERFORM 300-LOAD-ACCOUNT-MASTER-TABLE.
027700     PERFORM 300-READ-TRANSACTION-REQUEST.
027800
027900*-----------------------------------------------------------------
028000* VALIDATE AND POST ONE TRANSACTION REQUEST, THEN READ THE NEXT.
028100*-----------------------------------------------------------------
028200 200-PROCEED-ACCOUNT-POSTING.
028300     PERFORM 300-VALIDATE-AND-POST-REQUEST.
028400     PERFORM 300-READ-TRANSACTION-REQUEST.
028500
028600*-----------------------------------------------------------------
028700* REWRITE THE UPDATED MASTER, PRINT THE SUMMARY REPORT, CLOSE UP.
028800*-----------------------------------------------------------------
028900 200-TERMINATE-ACCOUNT-POSTING.
029000     PERFORM 300-REWRITE-ACCOUNT-MASTER-TABLE.
029100     PERFORM 300-PRINT-SUMMARY-REPORT.
029200     PERFORM 300-CLOSE-ALL-FILES.
029300
029400******************************************************************
029410* OPEN THE TWO MASTER COPIES (READ THE OLD, WRITE THE NEW), THE
029420* REQUEST INPUT AND THE THREE OUTPUT LOGS FOR THE RUN.
029430*-----------------------------------------------------------------
029500 300-OPEN-ALL-FILES.
029600     OPEN    INPUT   ACCOUNT-MASTER-IN
029700             INPUT   TRANSACTION-REQUESTS
029800             OUTPUT  ACCOUNT-MASTER-OUT
029900             OUTPUT  TRANSACTION-JOURNAL
030000             OUTPUT  REJECT-LOG
030100             OUTPUT  SUMMARY-REPORT.
030200
030300*-----------------------------------------------------------------
030310* CLEAR THE SWITCHES AND BOTH IN-CORE TABLES BEFORE THE MASTER
030320* LOAD, AND CAPTURE TODAY'S DATE ONCE FOR THE JOURNAL DATE STAMP
030330* SO EVERY ENTRY WRITTEN IN THIS RUN CARRIES THE SAME RUN DATE.
030400 300-INITIALIZE-SWITCHES-AND-COUNTERS.
030500     INITIALIZE WS-SWITCHES-AND-COUNTERS
030600                WS-ACCT-TABLE
030700                WS-SUMMARY-TABLE
030800                WS-GRAND-TOTALS.
030900     ACCEPT  WS-RUN-DATE         FROM DATE YYYYMMDD.
031000
031100*-----------------------------------------------------------------
031200* READ THE ENTIRE MASTER FILE INTO WS-ACCT-TABLE. THE MASTER MUST
031300* ARRIVE IN ASCENDING ACCT-NUMBER ORDER FOR SEARCH ALL BELOW.
031400*-----------------------------------------------------------------
031500 300-LOAD-ACCOUNT-MASTER-TABLE.
031600     PERFORM 400-READ-MASTER-RECORD.
031700     PERFORM 400-ADD-MASTER-TO-TABLE
031800         UNTIL WS-MASTER-EOF.
031900
032000*-----------------------------------------------------------------
032010* PRIMED ONCE BY 200-INITIATE-ACCOUNT-POSTING AND CALLED AGAIN AT
032020* THE BOTTOM OF EVERY POSTING CYCLE - STANDARD PRIMING READ SHAPE.
032100 300-READ-TRANSACTION-REQUEST.
032200     READ    TRANSACTION-REQUESTS
032300             AT END      SET WS-REQUEST-EOF TO TRUE
032400     END-READ.
032500
032600*-----------------------------------------------------------------
032700* ONE REQUEST RECORD, ONE TRANSACTION TYPE, ONE POSTING ATTEMPT.
032800*-----------------------------------------------------------------
032900 300-VALIDATE-AND-POST-REQUEST.
033000     MOVE    "N"                 TO WS-REJECT-SW.
033100     EVALUATE TRUE
033200         WHEN REQ-TYPE-DEPOSIT
033300             PERFORM 400-PROCESS-DEPOSIT
033400                 THRU 400-PROCESS-DEPOSIT-EXIT
033500         WHEN REQ-TYPE-WITHDRAWAL
033600             PERFORM 400-PROCESS-WITHDRAWAL
033700                 THRU 400-PROCESS-WITHDRAWAL-EXIT
033800         WHEN REQ-TYPE-TRANSFER
033900             PERFORM 400-PROCESS-TRANSFER
034000                 THRU 400-PROCESS-TRANSFER-EXIT
034100         WHEN OTHER
034200             MOVE "Unknown transaction type" TO WS-REJECT-REASON
034300             PERFORM 500-REJECT-REQUEST
034400     END-EVALUATE.
034500
034600*-----------------------------------------------------------------
034610* THE MASTER TABLE HOLDS EVERY POSTING MADE DURING THE RUN, SO
034620* THE WHOLE TABLE - NOT JUST THE ENTRIES THAT CHANGED - IS SPUN
034630* BACK OUT TO ACCOUNT-MASTER-OUT ONE ENTRY AT A TIME HERE.
034700 300-REWRITE-ACCOUNT-MASTER-TABLE.
034800     PERFORM 400-WRITE-MASTER-ENTRY
034900         VARYING WS-ACCT-IDX FROM 1 BY 1
035000         UNTIL   WS-ACCT-IDX > WS-ACCT-TABLE-COUNT.
035100
035200*-----------------------------------------------------------------
035210* ONE DETAIL LINE PER ACCOUNT TOUCHED THIS RUN, IN THE FIRST-SEEN
035220* ORDER THE SUMMARY TABLE WAS BUILT IN, FOLLOWED BY THE
035230* GRAND-TOTAL FOOTER AND THE REJECT-COUNT FOOTER - EEDR-2091.
035300 300-PRINT-SUMMARY-REPORT.
035400     PERFORM 400-PRINT-SUMMARY-DETAIL
035500         VARYING WS-SUM-IDX FROM 1 BY 1
035600         UNTIL   WS-SUM-IDX > WS-SUMMARY-TABLE-COUNT.
035700     PERFORM 400-PRINT-GRAND-TOTAL-LINE.
035800     PERFORM 400-PRINT-REJECT-SUMMARY-LINE.
035900
036000*-----------------------------------------------------------------
036010* END OF RUN - CLOSE EVERYTHING THAT WAS OPENED IN
036020* 300-OPEN-ALL-FILES, INPUT AND OUTPUT ALIKE.
036100 300-CLOSE-ALL-FILES.
036200     CLOSE   ACCOUNT-MASTER-IN
036300             ACCOUNT-MASTER-OUT
036400             TRANSACTION-REQUESTS
036500             TRANSACTION-JOURNAL
036600             REJECT-LOG
036700             SUMMARY-REPORT.
036800
036900******************************************************************
036910* PRIMING READ FOR THE MASTER-LOAD LOOP - SAME SHAPE AS THE
036920* TRANSACTION-REQUEST PRIMING READ ABOVE.
036930*-----------------------------------------------------------------
037000 400-READ-MASTER-RECORD.
037100     READ    ACCOUNT-MASTER-IN
037200             AT END      SET WS-MASTER-EOF TO TRUE
037300     END-READ.
037400
037500*-----------------------------------------------------------------
037510* ONE MASTER RECORD BECOMES ONE WS-ACCT-ENTRY. THE MASTER FILE
037520* MUST ARRIVE IN ASCENDING ACCT-NUMBER ORDER (SEE THE SORT STEP
037530* IN THE JCL) OR THE SEARCH ALL IN 500-LOOKUP-SOURCE-ACCOUNT AND
037540* 500-LOOKUP-DEST-ACCOUNT WILL GIVE WRONG RESULTS - EEDR-1340.
037600 400-ADD-MASTER-TO-TABLE.
037700     ADD     1                   TO WS-ACCT-TABLE-COUNT.
037800     SET     WS-ACCT-IDX         TO WS-ACCT-TABLE-COUNT.
037900     MOVE    ACCT-MASTER-RECORD-IN
038000                                 TO WS-ACCT-ENTRY (WS-ACCT-IDX).
038100     PERFORM 400-READ-MASTER-RECORD.
038200
038300*-----------------------------------------------------------------
038400* DEPOSIT (BUSINESS RULES: ACCOUNT MUST EXIST, MUST BE ACTIVE,
038500* AMOUNT MUST BE POSITIVE - EEDR-1180).
038600*-----------------------------------------------------------------
038700 400-PROCESS-DEPOSIT.
038800     PERFORM 410-VALIDATE-DEPOSIT THRU 410-VALIDATE-DEPOSIT-EXIT.
038900     IF  WS-REQUEST-REJECTED
039000         GO TO 400-PROCESS-DEPOSIT-EXIT
039100     END-IF.
039200     PERFORM 420-POST-DEPOSIT THRU 420-POST-DEPOSIT-EXIT.
039300 400-PROCESS-DEPOSIT-EXIT.
039400     EXIT.
039500
039600*-----------------------------------------------------------------
039700* WITHDRAWAL (BUSINESS RULES: ACCOUNT MUST EXIST, MUST BE ACTIVE,
039800* AMOUNT MUST BE POSITIVE, SUFFICIENT FUNDS CHECKED BY ACCTBAL).
039900*-----------------------------------------------------------------
040000 400-PROCESS-WITHDRAWAL.
040100     PERFORM 415-VALIDATE-WITHDRAWAL
040200         THRU 415-VALIDATE-WITHDRAWAL-EXIT.
040300     IF  WS-REQUEST-REJECTED
040400         GO TO 400-PROCESS-WITHDRAWAL-EXIT
040500     END-IF.
040600     PERFORM 425-POST-WITHDRAWAL THRU 425-POST-WITHDRAWAL-EXIT.
040700 400-PROCESS-WITHDRAWAL-EXIT.
040800     EXIT.
040900
041000*-----------------------------------------------------------------
041100* TRANSFER (BUSINESS RULES: BOTH ACCOUNTS EXIST, BOTH ACTIVE,
041200* DISTINCT ACCOUNTS, SOURCE HAS SUFFICIENT FUNDS - EEDR-1180).
041300*-----------------------------------------------------------------
041400 400-PROCESS-TRANSFER.
041500     PERFORM 430-VALIDATE-TRANSFER
041600         THRU 430-VALIDATE-TRANSFER-EXIT.
041700     IF  WS-REQUEST-REJECTED
041800         GO TO 400-PROCESS-TRANSFER-EXIT
041900     END-IF.
042000     PERFORM 440-POST-TRANSFER THRU 440-POST-TRANSFER-EXIT.
042100 400-PROCESS-TRANSFER-EXIT.
042200     EXIT.
042300
042400*-----------------------------------------------------------------
042410* ONE PASS OF THE VARYING LOOP IN 300-REWRITE-ACCOUNT-MASTER-TABLE
042420* - MOVES ONE TABLE ENTRY BACK OUT TO THE OUTPUT RECORD LAYOUT.
042500 400-WRITE-MASTER-ENTRY.
042600     MOVE  WS-T-ACCT-NUMBER (WS-ACCT-IDX)   TO ACCTO-NUMBER.
042700     MOVE  WS-T-ACCT-TYPE (WS-ACCT-IDX)     TO ACCTO-TYPE.
042800     MOVE  WS-T-ACCT-STATUS (WS-ACCT-IDX)   TO ACCTO-STATUS.
042900     MOVE  WS-T-ACCT-BALANCE (WS-ACCT-IDX)  TO ACCTO-BALANCE.
043000     MOVE  WS-T-ACCT-OWNER-NAME (WS-ACCT-IDX)
043100                                             TO ACCTO-OWNER-NAME.
043200     MOVE  WS-T-ACCT-CREATED-DATE (WS-ACCT-IDX)
043300                                       TO ACCTO-CREATED-DATE.
043400     WRITE ACCT-MASTER-RECORD-OUT.
043500
043600*-----------------------------------------------------------------
043610* ONE PASS OF THE VARYING LOOP IN 300-PRINT-SUMMARY-REPORT - EDITS
043620* ONE SUMMARY-TABLE ENTRY INTO A PRINT LINE.
043700 400-PRINT-SUMMARY-DETAIL.
043800     MOVE  WS-SUM-T-ACCT-NUMBER (WS-SUM-IDX)
043900                                      TO SUM-ACCT-NUMBER.
044000     MOVE  WS-SUM-T-TXN-COUNT (WS-SUM-IDX)
044100                                      TO SUM-TXN-COUNT.
044200     MOVE  WS-SUM-T-TOTAL-DEPOSITS (WS-SUM-IDX)
044300                                      TO SUM-TOTAL-DEPOSITS.
044400     MOVE  WS-SUM-T-TOTAL-WITHDRAWALS (WS-SUM-IDX)
044500                                      TO SUM-TOTAL-WITHDRAWALS.
044600     MOVE  WS-SUM-T-ENDING-BALANCE (WS-SUM-IDX)
044700                                      TO SUM-ENDING-BALANCE.
044800     WRITE SUMMARY-DETAIL-LINE.
044900
045000*-----------------------------------------------------------------
045010* RUN-WIDE FOOTER - GRAND-TOTAL-DEPOSITS/WITHDRAWALS ARE
045020* ACCUMULATED ACROSS ALL ACCOUNTS BY 500-ACCUMULATE-ACCOUNT-TOTALS
045030* AS EACH REQUEST POSTS, NOT RE-SUMMED HERE FROM THE TABLE.
045100 400-PRINT-GRAND-TOTAL-LINE.
045200     MOVE  WS-GRAND-TXN-COUNT        TO GRAND-TXN-COUNT.
045300     MOVE  WS-GRAND-TOTAL-DEPOSITS   TO GRAND-TOTAL-DEPOSITS.
045400     MOVE  WS-GRAND-TOTAL-WITHDRAWALS
045500                                      TO GRAND-TOTAL-WITHDRAWALS.
045600     WRITE SUMMARY-GRAND-TOTAL-LINE.
045700
045800*-----------------------------------------------------------------
045810* TELLS THE OPERATOR HOW MANY REQUESTS FAILED VALIDATION AND
045820* POINTS THEM AT THE REJECT-LOG FOR THE DETAIL - EEDR-2091.
045900 400-PRINT-REJECT-SUMMARY-LINE.
046000     MOVE  WS-REJECT-COUNT           TO REJECT-COUNT-OUT.
046100     WRITE SUMMARY-REJECT-LINE.
046200
046300******************************************************************
046310* THE 410/415/430 PARAGRAPHS BELOW EACH VALIDATE ONE REQUEST TYPE
046320* BEFORE ITS MATCHING 420/425/440 PARAGRAPH IS ALLOWED TO POST.
046330* EVERY FAILED CHECK REJECTS AND EXITS EARLY VIA GO TO SO ONLY
046340* ONE REJECT REASON IS EVER LOGGED PER REQUEST.
046350*-----------------------------------------------------------------
046400 410-VALIDATE-DEPOSIT.
046500     PERFORM 500-LOOKUP-SOURCE-ACCOUNT.
046600     IF  NOT WS-ACCT-FOUND
046700         MOVE "Account not found" TO WS-REJECT-REASON
046800         PERFORM 500-REJECT-REQUEST
046900         GO TO 410-VALIDATE-DEPOSIT-EXIT
047000     END-IF.
047100     IF  NOT WS-T-STATUS-ACTIVE (WS-SRC-IDX)
047200         MOVE "Account is not active" TO WS-REJECT-REASON
047300         PERFORM 500-REJECT-REQUEST
047400         GO TO 410-VALIDATE-DEPOSIT-EXIT
047500     END-IF.
047600     IF  REQ-AMOUNT NOT > ZERO
047700         MOVE "Amount must be positive" TO WS-REJECT-REASON
047800         PERFORM 500-REJECT-REQUEST
047900     END-IF.
048000 410-VALIDATE-DEPOSIT-EXIT.
048100     EXIT.
048200
048300*-----------------------------------------------------------------
048310* SUFFICIENT-FUNDS IS NOT CHECKED HERE - ACCTBAL RETURNS
048320* LS-BALANCE-STATUS = "9" AND 425-POST-WITHDRAWAL REJECTS ON
048330* THAT, SO THE OVERDRAFT RULE LIVES IN ONE PLACE - EEDR-1180.
048400 415-VALIDATE-WITHDRAWAL.
048500     PERFORM 500-LOOKUP-SOURCE-ACCOUNT.
048600     IF  NOT WS-ACCT-FOUND
048700         MOVE "Account not found" TO WS-REJECT-REASON
048800         PERFORM 500-REJECT-REQUEST
048900         GO TO 415-VALIDATE-WITHDRAWAL-EXIT
049000     END-IF.
049100     IF  NOT WS-T-STATUS-ACTIVE (WS-SRC-IDX)
049200         MOVE "Account is not active" TO WS-REJECT-REASON
049300         PERFORM 500-REJECT-REQUEST
049400         GO TO 415-VALIDATE-WITHDRAWAL-EXIT
049500     END-IF.
049600     IF  REQ-AMOUNT NOT > ZERO
049700         MOVE "Amount must be positive" TO WS-REJECT-REASON
049800         PERFORM 500-REJECT-REQUEST
049900     END-IF.
050000 415-VALIDATE-WITHDRAWAL-EXIT.
050100     EXIT.
050200
050300*-----------------------------------------------------------------
050310* CALLS ACCTBAL FOR THE ROUNDED NEW BALANCE, UPDATES THE TABLE
050320* ENTRY IN PLACE, DEFAULTS THE JOURNAL DESCRIPTION WHEN THE
050330* REQUEST DID NOT SUPPLY ONE, THEN JOURNALS AND ACCUMULATES.
050400 420-POST-DEPOSIT.
050500     MOVE  WS-T-ACCT-BALANCE (WS-SRC-IDX) TO WS-BAL-OLD-BALANCE.
050600     MOVE  REQ-AMOUNT             TO WS-BAL-POSTING-AMOUNT.
050700     MOVE  "C"                    TO WS-BAL-POSTING-CODE.
050800     CALL  "ACCTBAL"              USING WS-BALANCE-LINKAGE-AREA.
050900     IF  WS-BAL-NEGATIVE
051000         MOVE "Insufficient balance" TO WS-REJECT-REASON
051100         PERFORM 500-REJECT-REQUEST
051200         GO TO 420-POST-DEPOSIT-EXIT
051300     END-IF.
051400     MOVE  WS-BAL-NEW-BALANCE TO WS-T-ACCT-BALANCE (WS-SRC-IDX).
051500     IF  REQ-DESCRIPTION = SPACES
051600         MOVE "Deposit"           TO WS-POST-DESCRIPTION
051700     ELSE
051800         MOVE REQ-DESCRIPTION     TO WS-POST-DESCRIPTION
051900     END-IF.
052000     MOVE  "DEPOSIT"              TO WS-POST-TXN-TYPE.
052100     MOVE  SPACES                 TO WS-POST-TO-ACCT.
052200     MOVE  SPACES                 TO WS-POST-FROM-ACCT.
052300     MOVE  WS-T-ACCT-NUMBER (WS-SRC-IDX)
052400                                  TO WS-POST-ACCT-NUMBER.
052500     MOVE  REQ-AMOUNT             TO WS-POST-AMOUNT.
052600     MOVE  WS-BAL-NEW-BALANCE     TO WS-POST-BALANCE-AFTER.
052700     PERFORM 500-POST-JOURNAL-ENTRY.
052800     PERFORM 500-ACCUMULATE-ACCOUNT-TOTALS.
052900 420-POST-DEPOSIT-EXIT.
053000     EXIT.
053100
053200*-----------------------------------------------------------------
053210* MIRROR OF 420-POST-DEPOSIT WITH POSTING CODE "D" - ACCTBAL
053220* SUBTRACTS INSTEAD OF ADDS AND FLAGS LS-BALANCE-NEGATIVE IF THE
053230* WITHDRAWAL WOULD OVERDRAW THE ACCOUNT.
053300 425-POST-WITHDRAWAL.
053400     MOVE  WS-T-ACCT-BALANCE (WS-SRC-IDX) TO WS-BAL-OLD-BALANCE.
053500     MOVE  REQ-AMOUNT             TO WS-BAL-POSTING-AMOUNT.
053600     MOVE  "D"                    TO WS-BAL-POSTING-CODE.
053700     CALL  "ACCTBAL"              USING WS-BALANCE-LINKAGE-AREA.
053800     IF  WS-BAL-NEGATIVE
053900         MOVE "Insufficient balance" TO WS-REJECT-REASON
054000         PERFORM 500-REJECT-REQUEST
054100         GO TO 425-POST-WITHDRAWAL-EXIT
054200     END-IF.
054300     MOVE  WS-BAL-NEW-BALANCE TO WS-T-ACCT-BALANCE (WS-SRC-IDX).
054400     IF  REQ-DESCRIPTION = SPACES
054500         MOVE "Withdrawal"        TO WS-POST-DESCRIPTION
054600     ELSE
054700         MOVE REQ-DESCRIPTION     TO WS-POST-DESCRIPTION
054800     END-IF.
054900     MOVE  "WITHDRAWAL"           TO WS-POST-TXN-TYPE.
055000     MOVE  SPACES                 TO WS-POST-TO-ACCT.
055100     MOVE  SPACES                 TO WS-POST-FROM-ACCT.
055200     MOVE  WS-T-ACCT-NUMBER (WS-SRC-IDX)
055300                                  TO WS-POST-ACCT-NUMBER.
055400     MOVE  REQ-AMOUNT             TO WS-POST-AMOUNT.
055500     MOVE  WS-BAL-NEW-BALANCE     TO WS-POST-BALANCE-AFTER.
055600     PERFORM 500-POST-JOURNAL-ENTRY.
055700     PERFORM 500-ACCUMULATE-ACCOUNT-TOTALS.
055800 425-POST-WITHDRAWAL-EXIT.
055900     EXIT.
056000
056100*-----------------------------------------------------------------
056110* MORE TO CHECK THAN A DEPOSIT OR WITHDRAWAL - BOTH ACCOUNTS MUST
056120* EXIST, BOTH MUST BE ACTIVE, AND SOURCE/DESTINATION MUST DIFFER,
056130* SINCE A SELF-TRANSFER WOULD JOURNAL TWICE AGAINST ONE ACCOUNT
056140* FOR NO NET EFFECT - EEDR-1180. EXISTENCE IS CHECKED BEFORE THE
056150* SAME-ACCOUNT COMPARE, SAME ORDER AS 410/415-VALIDATE-*, SO A
056160* TRANSFER TO A NUMBER THAT DOES NOT EXIST ON THE MASTER IS
056170* ALWAYS REJECTED "NOT FOUND" RATHER THAN "SAME ACCOUNT".
056200 430-VALIDATE-TRANSFER.
056900     PERFORM 500-LOOKUP-SOURCE-ACCOUNT.
057000     IF  NOT WS-ACCT-FOUND
057100         MOVE "Source account not found" TO WS-REJECT-REASON
057200         PERFORM 500-REJECT-REQUEST
057300         GO TO 430-VALIDATE-TRANSFER-EXIT
057400     END-IF.
057500     PERFORM 500-LOOKUP-DEST-ACCOUNT.
057600     IF  NOT WS-DEST-FOUND
057700         MOVE "Destination account not found"
057800                                  TO WS-REJECT-REASON
057900         PERFORM 500-REJECT-REQUEST
058000         GO TO 430-VALIDATE-TRANSFER-EXIT
058100     END-IF.
058150     IF  REQ-ACCT-NUMBER = REQ-TO-ACCT-NUMBER
058160         MOVE "Cannot transfer to the same account"
058170                                  TO WS-REJECT-REASON
058180         PERFORM 500-REJECT-REQUEST
058190         GO TO 430-VALIDATE-TRANSFER-EXIT
058195     END-IF.
058200     IF  (NOT WS-T-STATUS-ACTIVE (WS-SRC-IDX))
058300         OR (NOT WS-T-STATUS-ACTIVE (WS-DEST-IDX))
058400         MOVE "One or both accounts are not active"
058500                                  TO WS-REJECT-REASON
058600         PERFORM 500-REJECT-REQUEST
058700         GO TO 430-VALIDATE-TRANSFER-EXIT
058800     END-IF.
058900     IF  REQ-AMOUNT NOT > ZERO
059000         MOVE "Amount must be positive" TO WS-REJECT-REASON
059100         PERFORM 500-REJECT-REQUEST
059200     END-IF.
059300 430-VALIDATE-TRANSFER-EXIT.
059400     EXIT.
059500
059600*-----------------------------------------------------------------
059610* A TRANSFER IS TWO CALLS TO ACCTBAL AND TWO JOURNAL ENTRIES -
059620* DEBIT THE SOURCE (TRANSFER-OUT) FIRST, THEN CREDIT THE
059630* DESTINATION (TRANSFER-IN). THE SOURCE LEG IS THE ONE THAT CAN
059640* REJECT FOR INSUFFICIENT FUNDS; ONCE IT SUCCEEDS THE CREDIT LEG
059650* CANNOT FAIL, SO ONLY THE SOURCE CALL IS CHECKED FOR
059660* LS-BALANCE-NEGATIVE - EEDR-1180.
059700 440-POST-TRANSFER.
059800     MOVE  WS-T-ACCT-BALANCE (WS-SRC-IDX) TO WS-BAL-OLD-BALANCE.
059900     MOVE  REQ-AMOUNT             TO WS-BAL-POSTING-AMOUNT.
060000     MOVE  "D"                    TO WS-BAL-POSTING-CODE.
060100     CALL  "ACCTBAL"              USING WS-BALANCE-LINKAGE-AREA.
060200     IF  WS-BAL-NEGATIVE
060300         MOVE "Insufficient balance" TO WS-REJECT-REASON
060400         PERFORM 500-REJECT-REQUEST
060500         GO TO 440-POST-TRANSFER-EXIT
060600     END-IF.
060700     MOVE  WS-BAL-NEW-BALANCE TO WS-T-ACCT-BALANCE (WS-SRC-IDX).
060800     IF  REQ-DESCRIPTION = SPACES
060900         STRING "Transfer to " REQ-TO-ACCT-NUMBER
061000             DELIMITED BY SIZE INTO WS-POST-DESCRIPTION
061100     ELSE
061200         MOVE REQ-DESCRIPTION     TO WS-POST-DESCRIPTION
061300     END-IF.
061400     MOVE  "TRANSFER-OUT"         TO WS-POST-TXN-TYPE.
061500     MOVE  REQ-TO-ACCT-NUMBER     TO WS-POST-TO-ACCT.
061600     MOVE  SPACES                 TO WS-POST-FROM-ACCT.
061700     MOVE  WS-T-ACCT-NUMBER (WS-SRC-IDX)
061800                                  TO WS-POST-ACCT-NUMBER.
061900     MOVE  REQ-AMOUNT             TO WS-POST-AMOUNT.
062000     MOVE  WS-BAL-NEW-BALANCE     TO WS-POST-BALANCE-AFTER.
062100     PERFORM 500-POST-JOURNAL-ENTRY.
062200     PERFORM 500-ACCUMULATE-ACCOUNT-TOTALS.
062300
062400     MOVE  WS-T-ACCT-BALANCE (WS-DEST-IDX) TO WS-BAL-OLD-BALANCE.
062500     MOVE  REQ-AMOUNT             TO WS-BAL-POSTING-AMOUNT.
062600     MOVE  "C"                    TO WS-BAL-POSTING-CODE.
062700     CALL  "ACCTBAL"              USING WS-BALANCE-LINKAGE-AREA.
062800     MOVE  WS-BAL-NEW-BALANCE TO WS-T-ACCT-BALANCE (WS-DEST-IDX).
062900     IF  REQ-DESCRIPTION = SPACES
063000         STRING "Transfer from " REQ-ACCT-NUMBER
063100             DELIMITED BY SIZE INTO WS-POST-DESCRIPTION
063200     ELSE
063300         MOVE REQ-DESCRIPTION     TO WS-POST-DESCRIPTION
063400     END-IF.
063500     MOVE  "TRANSFER-IN"          TO WS-POST-TXN-TYPE.
063600     MOVE  SPACES                 TO WS-POST-TO-ACCT.
063700     MOVE  REQ-ACCT-NUMBER        TO WS-POST-FROM-ACCT.
063800     MOVE  WS-T-ACCT-NUMBER (WS-DEST-IDX)
063900                                  TO WS-POST-ACCT-NUMBER.
064000     MOVE  REQ-AMOUNT             TO WS-POST-AMOUNT.
064100     MOVE  WS-BAL-NEW-BALANCE     TO WS-POST-BALANCE-AFTER.
064200     PERFORM 500-POST-JOURNAL-ENTRY.
064300     PERFORM 500-ACCUMULATE-ACCOUNT-TOTALS.
064400 440-POST-TRANSFER-EXIT.
064500     EXIT.
064600
064700******************************************************************
064710* WS-ACCT-TABLE IS LOADED ONCE IN ASCENDING ACCT-NUMBER ORDER AND
064720* NEVER RESEQUENCED DURING THE RUN (POSTING UPDATES ENTRIES IN
064730* PLACE, IT DOES NOT ADD OR REMOVE ANY), SO SEARCH ALL IS SAFE
064740* FOR BOTH LOOKUPS BELOW - EEDR-1340.
064750*-----------------------------------------------------------------
064800 500-LOOKUP-SOURCE-ACCOUNT.
064900     MOVE    "N"                 TO WS-ACCT-FOUND-SW.
065000     SEARCH  ALL WS-ACCT-ENTRY
065100             AT END
065200                 MOVE "N" TO WS-ACCT-FOUND-SW
065300             WHEN WS-T-ACCT-NUMBER (WS-SRC-IDX) = REQ-ACCT-NUMBER
065400                 MOVE "Y" TO WS-ACCT-FOUND-SW
065500     END-SEARCH.
065600
065700*-----------------------------------------------------------------
065710* SAME SHAPE AS 500-LOOKUP-SOURCE-ACCOUNT AGAINST
065720* REQ-TO-ACCT-NUMBER - ONLY CALLED FOR TRANSFER REQUESTS.
065800 500-LOOKUP-DEST-ACCOUNT.
065900     MOVE    "N"                 TO WS-DEST-FOUND-SW.
066000     SEARCH  ALL WS-ACCT-ENTRY
066100             AT END
066200                 MOVE "N" TO WS-DEST-FOUND-SW
066300             WHEN WS-T-ACCT-NUMBER (WS-DEST-IDX)
066400                  = REQ-TO-ACCT-NUMBER
066500                 MOVE "Y" TO WS-DEST-FOUND-SW
066600     END-SEARCH.
066700
066800*-----------------------------------------------------------------
066810* COMMON REJECT HANDLING - EVERY VALIDATE/POST PARAGRAPH MOVES ITS
066820* OWN REASON TEXT TO WS-REJECT-REASON AND PERFORMS THIS PARAGRAPH
066830* RATHER THAN WRITING REJECT-LOG-RECORD DIRECTLY - EEDR-2091.
066900 500-REJECT-REQUEST.
067000     ADD     1                   TO WS-REJECT-COUNT.
067100     MOVE    "Y"                 TO WS-REJECT-SW.
067200     MOVE    REQ-ACCT-NUMBER     TO REJ-ACCT-NUMBER.
067300     MOVE    REQ-TXN-TYPE        TO REJ-TXN-TYPE.
067400     MOVE    WS-REJECT-REASON    TO REJ-REASON.
067500     WRITE   REJECT-LOG-RECORD.
067600
067700*-----------------------------------------------------------------
067710* WRITES ONE JOURNAL RECORD FROM WHATEVER THE CALLING POSTING
067720* PARAGRAPH LEFT IN WS-POST-WORK-AREA, THEN BUMPS THE RUN-WIDE
067730* TRANSACTION COUNT PRINTED ON THE GRAND-TOTAL LINE.
067800 500-POST-JOURNAL-ENTRY.
067900     MOVE    WS-POST-ACCT-NUMBER TO TXN-ACCT-NUMBER.
068000     MOVE    WS-POST-TXN-TYPE    TO TXN-TYPE.
068100     MOVE    WS-POST-AMOUNT      TO TXN-AMOUNT.
068200     MOVE    WS-POST-DESCRIPTION TO TXN-DESCRIPTION.
068300     MOVE    WS-POST-BALANCE-AFTER
068400                                 TO TXN-BALANCE-AFTER.
068500     MOVE    WS-POST-TO-ACCT     TO TXN-TO-ACCT-NUMBER.
068600     MOVE    WS-POST-FROM-ACCT   TO TXN-FROM-ACCT-NUMBER.
068700     MOVE    WS-RUN-DATE         TO TXN-DATE.
068800     WRITE   TXN-JOURNAL-RECORD.
068900     ADD     1                   TO WS-GRAND-TXN-COUNT.
069000
069100*-----------------------------------------------------------------
069200* CONTROL BREAK ON ACCT-NUMBER, FIRST-SEEN ORDER (NOT SORTED).
069300*-----------------------------------------------------------------
069400 500-ACCUMULATE-ACCOUNT-TOTALS.
069500     PERFORM 600-FIND-OR-ADD-SUMMARY-ENTRY.
069600     ADD     1 TO WS-SUM-T-TXN-COUNT (WS-SUM-SUB).
069700     EVALUATE WS-POST-TXN-TYPE
069800         WHEN "DEPOSIT"
069900             ADD WS-POST-AMOUNT
070000                 TO WS-SUM-T-TOTAL-DEPOSITS (WS-SUM-SUB)
070100             ADD WS-POST-AMOUNT TO WS-GRAND-TOTAL-DEPOSITS
070200         WHEN "TRANSFER-IN"
070300             ADD WS-POST-AMOUNT
070400                 TO WS-SUM-T-TOTAL-DEPOSITS (WS-SUM-SUB)
070500             ADD WS-POST-AMOUNT TO WS-GRAND-TOTAL-DEPOSITS
070600         WHEN "WITHDRAWAL"
070700             ADD WS-POST-AMOUNT
070800                 TO WS-SUM-T-TOTAL-WITHDRAWALS (WS-SUM-SUB)
070900             ADD WS-POST-AMOUNT TO WS-GRAND-TOTAL-WITHDRAWALS
071000         WHEN "TRANSFER-OUT"
071100             ADD WS-POST-AMOUNT
071200                 TO WS-SUM-T-TOTAL-WITHDRAWALS (WS-SUM-SUB)
071300             ADD WS-POST-AMOUNT TO WS-GRAND-TOTAL-WITHDRAWALS
071400     END-EVALUATE.
071500     MOVE    WS-POST-BALANCE-AFTER
071600                          TO WS-SUM-T-ENDING-BALANCE (WS-SUM-SUB).
071700
071800******************************************************************
071810* FIRST POSTING FOR AN ACCOUNT IN THIS RUN ADDS A NEW SUMMARY-
071820* TABLE ENTRY; EVERY POSTING AFTER THAT FINDS THE SAME ENTRY BY
071830* ACCOUNT NUMBER SO ALL THIS ACCOUNT'S ACTIVITY ACCUMULATES
071840* TOGETHER ON ONE SUMMARY LINE - EEDR-2091.
071850*-----------------------------------------------------------------
071900 600-FIND-OR-ADD-SUMMARY-ENTRY.
072000     MOVE    ZERO                TO WS-SUM-SUB.
072100     MOVE    "N"                 TO WS-SUMMARY-FOUND-SW.
072200     PERFORM 610-SEARCH-SUMMARY-TABLE
072300         VARYING WS-SUM-IDX FROM 1 BY 1
072400         UNTIL   WS-SUM-IDX > WS-SUMMARY-TABLE-COUNT
072500             OR  WS-SUMMARY-FOUND.
072600     IF  NOT WS-SUMMARY-FOUND
072700         ADD  1 TO WS-SUMMARY-TABLE-COUNT
072800         MOVE WS-SUMMARY-TABLE-COUNT TO WS-SUM-SUB
072900         MOVE WS-POST-ACCT-NUMBER
073000                       TO WS-SUM-T-ACCT-NUMBER (WS-SUM-SUB)
073100     END-IF.
073200
073300*-----------------------------------------------------------------
073310* ONE PASS OF THE VARYING LOOP IN 600-FIND-OR-ADD-SUMMARY-ENTRY -
073320* A PLAIN LINEAR SEARCH, NOT SEARCH ALL, BECAUSE THE SUMMARY
073330* TABLE IS BUILT IN FIRST-SEEN ORDER, NOT SORTED - EEDR-2091.
073400 610-SEARCH-SUMMARY-TABLE.
073500     IF  WS-SUM-T-ACCT-NUMBER (WS-SUM-IDX) = WS-POST-ACCT-NUMBER
073600         MOVE "Y"     TO WS-SUMMARY-FOUND-SW
073700         MOVE WS-SUM-IDX TO WS-SUM-SUB
073800     END-IF.

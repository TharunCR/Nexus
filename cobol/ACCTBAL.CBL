000100******************************************************************
000200* ACCTBAL.CBL
000300*-----------------------------------------------------------------
000400 IDENTIFICATION              DIVISION.
000500*-----------------------------------------------------------------
000600 PROGRAM-ID.                 ACCTBAL.
000700 AUTHOR.                     R. S. KOWALCZYK.
000800 INSTALLATION.               DEPOSIT ACCOUNTING - DATA CENTER.
000900 DATE-WRITTEN.               MARCH 14, 1988.
001000 DATE-COMPILED.
001100 SECURITY.                   UNCLASSIFIED - INTERNAL USE ONLY.
001200*-----------------------------------------------------------------
001300* CHANGE LOG
001400*-----------------------------------------------------------------
001500* 1988-03-14 RSK  ORIGINAL SUBPROGRAM - COMPUTES ROUNDED POSTED
001600*                 BALANCE FOR A CREDIT OR DEBIT POSTING, CALLED
001700*                 FROM THE POSTING ENGINE FOR EACH REQUEST TYPE.
001800* 1990-05-30 DJM  ADDED LS-BALANCE-STATUS SO CALLER CAN DETECT A
001900*                 POSTING THAT WOULD DRIVE THE BALANCE NEGATIVE
002000*                 WITHOUT DUPLICATING THE COMPARE IN EVERY CALLER
002100*                 - REQUEST EEDR-1180.
002200* 1996-02-09 RSK  NO LOGIC CHANGE - RECOMPILED, NEWER COMPILER
002300*                 LEVEL AFTER THE MOVE TO THE 4381.
002400* 1998-11-30 LMP  Y2K SWEEP - REVIEWED, NO DATE FIELDS IN THIS
002500*                 SUBPROGRAM, NO CHANGE REQUIRED.
002510* 2002-08-05 RSK  NO LOGIC CHANGE - LINKAGE FIELD NAMES BROUGHT
002520*                 IN LINE WITH THE SHOP-STANDARD LS- PREFIX AT
002530*                 THE DATA-CENTER NAMING REVIEW - EEDR-3510.
002600******************************************************************
002700 ENVIRONMENT                 DIVISION.
002800*-----------------------------------------------------------------
002900 CONFIGURATION               SECTION.
003000 SOURCE-COMPUTER.            IBM-4381.
003100 OBJECT-COMPUTER.            IBM-4381.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400******************************************************************
003500 DATA                        DIVISION.
003600*-----------------------------------------------------------------
003700 WORKING-STORAGE             SECTION.
003800*-----------------------------------------------------------------
003810* STANDALONE COUNTER, NOT PART OF ANY GROUP - BUMPED ONCE PER
003820* CALL SO A DUMP TAKEN MID-RUN SHOWS HOW MANY POSTINGS THIS
003830* COPY OF ACCTBAL HAS HANDLED SINCE PROGRAM LOAD.
003840 77  WS-CALL-COUNT               PIC 9(07) COMP VALUE ZERO.
003900 01  WS-BALANCE-WORK-AREA.
004000     05  WS-WORK-BALANCE         PIC S9(13)V99 COMP-3.
004100     05  FILLER                  PIC X(04).
004200 01  WS-BALANCE-DEBUG-VIEW REDEFINES WS-BALANCE-WORK-AREA.
004300     05  WS-WORK-BALANCE-BYTES   PIC X(08).
004400     05  FILLER                  PIC X(04).
004500 01  WS-EDIT-AREA.
004600     05  WS-EDIT-BALANCE         PIC -(12)9.99.
004700     05  FILLER                  PIC X(10).
004800 01  WS-OLD-BALANCE-WORK.
004900     05  WS-OLD-BALANCE-COPY     PIC S9(13)V99 COMP-3.
005000     05  FILLER                  PIC X(04).
005100 01  WS-OLD-BALANCE-DEBUG-VIEW REDEFINES WS-OLD-BALANCE-WORK.
005200     05  WS-OLD-BALANCE-BYTES    PIC X(08).
005300     05  FILLER                  PIC X(04).
005400 01  WS-AMOUNT-WORK.
005500     05  WS-AMOUNT-COPY          PIC S9(13)V99 COMP-3.
005600     05  FILLER                  PIC X(04).
005700 01  WS-AMOUNT-DEBUG-VIEW REDEFINES WS-AMOUNT-WORK.
005800     05  WS-AMOUNT-BYTES         PIC X(08).
005900     05  FILLER                  PIC X(04).
006000*-----------------------------------------------------------------
006100 LINKAGE                     SECTION.
006200*-----------------------------------------------------------------
006300 01  LINK-PARAMETERS.
006400     05  LS-OLD-BALANCE          PIC S9(13)V99 COMP-3.
006500     05  LS-POSTING-AMOUNT       PIC S9(13)V99 COMP-3.
006600     05  LS-POSTING-CODE         PIC X(01).
006700         88  LS-POST-CREDIT          VALUE "C".
006800         88  LS-POST-DEBIT           VALUE "D".
006900     05  LS-NEW-BALANCE          PIC S9(13)V99 COMP-3.
007000     05  LS-BALANCE-STATUS       PIC X(01).
007100         88  LS-BALANCE-OK           VALUE "0".
007200         88  LS-BALANCE-NEGATIVE     VALUE "9".
007250     05  FILLER                  PIC X(04).
007300******************************************************************
007400 PROCEDURE          DIVISION  USING  LINK-PARAMETERS.
007500*-----------------------------------------------------------------
007600* MAIN PROCEDURE
007700*-----------------------------------------------------------------
007800 100-COMPUTE-POSTED-BALANCE.
007850     ADD     1                   TO WS-CALL-COUNT.
007900     PERFORM 200-COMPUTE-WORK-BALANCE.
008000     PERFORM 200-CHECK-BALANCE-NOT-NEGATIVE.
008100     PERFORM 200-RETURN-RESULT.
008200     EXIT    PROGRAM.
008300*-----------------------------------------------------------------
008400 200-COMPUTE-WORK-BALANCE.
008500     MOVE LS-OLD-BALANCE     TO WS-OLD-BALANCE-COPY.
008600     MOVE LS-POSTING-AMOUNT  TO WS-AMOUNT-COPY.
008700     IF  LS-POST-CREDIT
008800         COMPUTE WS-WORK-BALANCE ROUNDED =
008900                 LS-OLD-BALANCE + LS-POSTING-AMOUNT
009000     ELSE
009100         COMPUTE WS-WORK-BALANCE ROUNDED =
009200                 LS-OLD-BALANCE - LS-POSTING-AMOUNT
009300     END-IF.
009400*-----------------------------------------------------------------
009500 200-CHECK-BALANCE-NOT-NEGATIVE.
009600     IF  WS-WORK-BALANCE  <  ZERO
009700         MOVE "9"            TO LS-BALANCE-STATUS
009800     ELSE
009900         MOVE "0"            TO LS-BALANCE-STATUS
010000     END-IF.
010100*-----------------------------------------------------------------
010200 200-RETURN-RESULT.
010300     MOVE WS-WORK-BALANCE    TO LS-NEW-BALANCE.
010400     MOVE WS-WORK-BALANCE    TO WS-EDIT-BALANCE.
